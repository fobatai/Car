000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.         CBLANL06.                                            
000300 AUTHOR.             R T HARMON.                                          
000400 INSTALLATION.       MIDLAND FLEET SERVICES - DATA PROCESSING.            
000500 DATE-WRITTEN.       03/14/91.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.           UNCLASSIFIED - INTERNAL USE ONLY.                    
000800                                                                          
000900****************************************************************          
001000** THIS PROGRAM IS CASE PROBLEM #6.                            *          
001100** FLEET VEHICLE MONTHLY OWNERSHIP COST VS LEASE COMPARISON.   *          
001200** READS VEHICLE MASTER AND GLOBAL RATE PARAMETERS, CALCULATES *          
001300** DEPRECIATION, INTEREST, FUEL AND ROAD TAX COST PER MONTH,   *          
001400** AND PRINTS THE AUTOKOSTEN CALCULATOR COMPARISON REPORT.     *          
001500****************************************************************          
001600*                                                                         
001700* CHANGE LOG                                                              
001800* ----------                                                              
001900* 03/14/91  RTH  ORIG  INITIAL WRITE-UP FOR FLEET SVCS REQUEST            
002000*                      FS-0091.  MASTER READ / CALC / PRINT.              
002100* 04/02/91  RTH  FS-0091  ADDED DEPRECIATION AND INTEREST CALC            
002200*                      PARAGRAPHS PER REQUEST SPEC REV 2.                 
002300* 06/18/91  RTH  FS-0104  ADDED ROAD TAX TEXT PARSE ROUTINE FOR           
002400*                      THE NEW CURRENCY-TAGGED MASTER FIELD.              
002500* 09/09/91  LMK  FS-0119  CORRECTED INSURANCE OVERRIDE TEST -             
002600*                      NEGATIVE VALUES NOW TREATED AS NOT SUPP.           
002700* 02/11/92  LMK  FS-0133  ELECTRIC VEHICLE FUEL CALC ADDED PER            
002800*                      MOTOR POOL CONVERSION PROGRAM.                     
002900* 07/20/92  RTH  FS-0140  DEFAULT WH/KM CHANGED FROM 150 TO 170           
003000*                      ON ANALYST REQUEST - SEE MEMO 92-07-20.            
003100* 01/14/93  LMK  FS-0151  ADDED EXTRA DETAIL BLOCK (BUILD YEAR,           
003200*                      WEIGHT, COLOUR, APK DATE, CO2, PM EMIS).           
003300* 05/03/93  RTH  FS-0159  NIET GEVONDEN SUBSTITUTED WHEN LIST             
003400*                      PRICE NOT FOUND ON REGISTRATION LOOKUP.            
003500* 11/29/93  DWF  FS-0177  SKIP LOGIC REWRITTEN - BLANK PLATE              
003600*                      NOW TREATED AS NO REGISTRATION ON FILE.            
003700* 04/06/94  DWF  FS-0188  TRAILER COUNT LINE ADDED - PROCESSED            
003800*                      AND SKIPPED VEHICLE COUNTS.                        
003900* 08/22/94  DWF  FS-0196  NO-RESULTS MESSAGE ADDED WHEN ZERO              
004000*                      VEHICLES PROCESS CLEAN.                            
004100* 02/15/95  LMK  FS-0204  ROAD TAX PARSE REWORKED TO HANDLE THE           
004200*                      EURO-SIGN PREFIXED TEXT FORMAT.                    
004300* 10/03/95  DWF  FS-0211  PARAMETER FILE READ MOVED AHEAD OF              
004400*                      FIRST VEHICLE READ PER AUDIT FINDING.              
004500* 03/19/96  LMK  FS-0225  CONSUMPTION FALLBACK TO NEDC FIGURE             
004600*                      ADDED WHEN WLTP FIGURE NOT ON FILE.                
004700* 09/30/97  DWF  FS-0241  UNKNOWN MAKE/MODEL NOW PRINT ONBEKEND           
004800*                      INSTEAD OF SPACES PER USER COMPLAINT.              
004900* 04/14/98  JPK  FS-0258  Y2K REMEDIATION - REPORT DATE AND APK           
005000*                      DATE FIELDS REVIEWED, CENTURY MADE                 
005100*                      EXPLICIT IN ALL DATE BUILD ROUTINES.               
005200* 11/02/98  JPK  FS-0263  WEIGHT KG PRINTS NIET GEVONDEN WHEN             
005300*                      ZERO INSTEAD OF A MISLEADING ZERO VALUE.           
005400* 06/08/99  JPK  FS-0270  LEASE-MINUS-BUY DIFFERENCE COLUMN               
005500*                      ADDED TO SECOND DETAIL LINE PER FLEET              
005600*                      MANAGER REQUEST.                                   
005700* 02/09/00  JPK  FS-0284  LIST PRICE COLUMN WAS PRINTING RAW              
005800*                      DIGITS WITH NO DECIMAL POINT WHEN FOUND -          
005900*                      GIVEN A NUMERIC EDIT PICTURE, NIET GEVONDEN        
006000*                      KEPT AS AN ALPHA REDEFINES OF THE SLOT.            
006100* 02/09/00  JPK  FS-0285  EXTRA DETAIL LINE (BUILD YEAR, WEIGHT,          
006200*                      COLOUR, APK, CO2, PM) WAS KEY-OPERATOR             
006300*                      SWITCH UPSI-0 ONLY - OPERATORS NEVER SET IT        
006400*                      AT RUN TIME SO THE LINE NEVER PRINTED.             
006500*                      SWITCH REMOVED, LINE NOW ALWAYS PRINTED.           
006600* 03/22/00  DWF  FS-0289  ADDED STANDALONE RECORD-READ COUNTER            
006700*                      FOR OPERATOR ABEND DIAGNOSTICS.                    
006800                                                                          
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM.                                          FS-0285 
007300                                                                          
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600* LOGICAL NAMES RESOLVED BY THE RUN JCL - SEE THE FILES SECTION           
007700* OF THE FLEET-COST RUN CARD SET FOR THE ACTUAL DSN/DD CARDS.             
007800     SELECT PARAMS-FILE                                                   
007900         ASSIGN TO PARAMS                                                 
008000         ORGANIZATION IS LINE SEQUENTIAL.                                 
008100                                                                          
008200     SELECT VEHICLE-FILE                                                  
008300         ASSIGN TO VEHICLES                                               
008400         ORGANIZATION IS LINE SEQUENTIAL.                                 
008500                                                                          
008600     SELECT PRTOUT                                                        
008700         ASSIGN TO RPTOUT                                                 
008800         ORGANIZATION IS RECORD SEQUENTIAL.                               
008900                                                                          
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200                                                                          
009300*----------------------------------------------------------------         
009400* PARAMS-FILE  (RTH 03/14/91 - ORIG)                                      
009500*                                                                         
009600* ONE 40-BYTE CONTROL RECORD PER RUN - THE FLEET-WIDE RATE                
009700* FIGURES THAT APPLY TO EVERY VEHICLE PROCESSED.  BUILT BY THE            
009800* ACCOUNTING DEPARTMENT'S RATE-SETTING JOB UPSTREAM OF THIS RUN;          
009900* 1100-READ-PARAMS SUPPLIES SHOP-STANDARD DEFAULTS IF THE FILE            
010000* IS EVER SHORT OR MISSING.                                               
010100*----------------------------------------------------------------         
010200 FD  PARAMS-FILE                                                          
010300     LABEL RECORD IS STANDARD                                             
010400     RECORD CONTAINS 40 CHARACTERS                                        
010500     DATA RECORD IS PARAMS-RECORD.                                        
010600                                                                          
010700 01  PARAMS-RECORD.                                                       
010800     05  P-ANNUAL-KM             PIC 9(07).                               
010900     05  P-FUEL-PRICE            PIC 9(03)V99.                            
011000     05  P-ELECTRIC-PRICE        PIC 9(03)V99.                            
011100     05  P-INTEREST-RATE         PIC 9(03)V99.                            
011200     05  FILLER                  PIC X(18).                               
011300                                                                          
011400*----------------------------------------------------------------         
011500* VEHICLE-FILE  (RTH 03/14/91 - ORIG; FIELDS ADDED OVER TIME PER          
011600* THE FS TICKETS NOTED AGAINST EACH GROUP BELOW)                          
011700*                                                                         
011800* ONE 180-BYTE RECORD PER VEHICLE, INPUT ORDER PRESERVED - THE            
011900* REGISTRATION LOOKUP DATA AND ANY PER-VEHICLE COST OVERRIDES             
012000* THE ANALYST SUPPLIED, ALREADY MERGED INTO ONE RECORD BEFORE             
012100* THIS PROGRAM SEES IT.  A BLANK I-PLATE MEANS THE LOOKUP NEVER           
012200* FOUND THE PLATE AND THE RECORD IS SKIPPED (SEE 2100-EDIT-               
012300* VEHICLE).                                                               
012400*----------------------------------------------------------------         
012500 01  VEHICLE-RECORD.                                                      
012600* IDENTIFYING FIELDS - PLATE IS THE KEY THE REGISTRATION LOOKUP           
012700* WAS KEYED ON; MAKE/MODEL PRINT AS ONBEKEND WHEN BLANK.                  
012800     05  I-PLATE                 PIC X(08).                               
012900     05  I-MAKE                  PIC X(20).                               
013000     05  I-MODEL                 PIC X(20).                               
013100* CATALOGUE LIST PRICE AND ITS FOUND/NOT-FOUND FLAG - USED AS             
013200* THE FIRST FALLBACK IN THE PURCHASE PRICE CASCADE (2300).                
013300     05  I-LIST-PRICE            PIC 9(07)V99.                            
013400     05  I-LIST-PRICE-FLAG       PIC X(01).                               
013500         88  VALID-LIST-PRICE        VALUE 'Y'.                           
013600         88  NO-LIST-PRICE           VALUE 'N'.                           
013700* PER-VEHICLE COST OVERRIDES - ZERO (OR, FOR INSURANCE, ZERO OR           
013800* NEGATIVE PER FS-0119) MEANS NOT SUPPLIED AND THE SHOP DEFAULT           
013900* IN 2300-RESOLVE-DEFAULTS APPLIES INSTEAD.                               
014000     05  I-PURCHASE-PRICE        PIC 9(07)V99.                            
014100     05  I-DEPR-PCT              PIC 9(03)V99.                            
014200     05  I-INSURANCE-PM          PIC S9(05)V99.                           
014300     05  I-MAINT-PM              PIC 9(05)V99.                            
014400     05  I-LEASE-PM              PIC 9(05)V99.                            
014500* FUEL AND CONSUMPTION FIELDS - FS-0133 ADDED THE ELECTRIC                
014600* CONSUMPTION FIGURE WHEN THE MOTOR POOL WENT ELECTRIC; FS-0225           
014700* ADDED THE LEGACY NEDC FALLBACK BESIDE THE NEWER WLTP FIGURE.            
014800     05  I-FUEL-TYPE             PIC X(15).                               
014900     05  I-CONSUMPTION-WLTP      PIC 9(04)V9.                             
015000     05  I-CONSUMPTION-NEDC      PIC 9(04)V9.                             
015100     05  I-ELEC-CONSUMPTION      PIC 9(04).                               
015200* ROAD TAX AS TEXT OFF THE LOOKUP, CURRENCY SIGN AND COMMA                
015300* DECIMAL - SEE 2400-PARSE-ROAD-TAX.  I-ROAD-TAX-PARSED SPLITS            
015400* THE SAME 12 BYTES INTO A SIGN BYTE AND A 10-BYTE AMOUNT TOKEN           
015500* FOR THE EURO-SIGN-PREFIXED CASE WITHOUT MOVING THE FIELD.               
015600     05  I-ROAD-TAX-TEXT         PIC X(12).                               
015700     05  I-ROAD-TAX-PARSED REDEFINES I-ROAD-TAX-TEXT.                     
015800         10  RT-SIGN-CHAR        PIC X(01).                               
015900         10  FILLER              PIC X(01).                               
016000         10  RT-AMOUNT-RAW       PIC X(10).                               
016100* FS-0151 EXTRA-DETAIL FIELDS (BUILD YEAR THROUGH PARTICULATES).          
016200* BUILD YEAR IS KEPT AS TEXT FOR PRINTING BUT GIVEN A NUMERIC             
016300* REDEFINES SHOULD A FUTURE REQUEST NEED IT IN A CALCULATION.             
016400     05  I-BUILD-YEAR            PIC X(04).                               
016500     05  I-BUILD-YEAR-NUM REDEFINES I-BUILD-YEAR                          
016600                                 PIC 9(04).                               
016700     05  I-WEIGHT-KG             PIC 9(05).                               
016800     05  I-COLOUR                PIC X(15).                               
016900* APK DATE KEPT AS DD-MM-YYYY TEXT FOR PRINTING; THE REDEFINES            
017000* BELOW SPLITS IT INTO DAY/MONTH/YEAR COMPONENTS THE SAME WAY             
017100* WS-DATE-WORK SPLITS THE SYSTEM DATE FURTHER DOWN.                       
017200     05  I-APK-DATE              PIC X(10).                               
017300     05  I-APK-DATE-PARTS REDEFINES I-APK-DATE.                           
017400         10  APK-DD              PIC X(02).                               
017500         10  FILLER              PIC X(01).                               
017600         10  APK-MM              PIC X(02).                               
017700         10  FILLER              PIC X(01).                               
017800         10  APK-YYYY            PIC X(04).                               
017900     05  I-CO2                   PIC 9(04).                               
018000     05  I-PARTICULATES          PIC 9(02)V999.                           
018100     05  FILLER                  PIC X(03).                               
018200                                                                          
018300*----------------------------------------------------------------         
018400* PRTOUT  (RTH 03/14/91 - ORIG)                                           
018500*                                                                         
018600* 132-COLUMN REPORT FILE.  LINAGE IS SET TO 58 LINES WITH A               
018700* FOOTING AT LINE 54, LEAVING FOUR LINES OF BOTTOM MARGIN BELOW           
018800* THE LAST DETAIL LINE BEFORE AN AT EOP CONDITION FIRES AND               
018900* 9900-HEADING REPRINTS THE TITLES ON THE NEXT PAGE.                      
019000*----------------------------------------------------------------         
019100 FD  PRTOUT                                                               
019200     LABEL RECORD IS OMITTED                                              
019300     RECORD CONTAINS 132 CHARACTERS                                       
019400     LINAGE IS 58 WITH FOOTING AT 54                                      
019500     DATA RECORD IS PRTLINE.                                              
019600                                                                          
019700 01  PRTLINE                     PIC X(132).                              
019800                                                                          
019900 WORKING-STORAGE SECTION.                                                 
020000                                                                          
020100* FS-0289 DIAGNOSTIC COUNTER - SEE 9000-READ-VEHICLE.  KEPT AS A          
020200* STANDALONE 77-LEVEL RATHER THAN FOLDED INTO WS-COUNTERS SO THE          
020300* OPERATOR CAN SPOT IT IN A STORAGE DUMP WITHOUT WALKING A GROUP.         
020400 77  WS-RECS-READ-CTR            PIC 9(05) VALUE ZERO COMP.       FS-0289 
020500                                                                          
020600*----------------------------------------------------------------         
020700* WS-SWITCHES  (RTH 03/14/91 - ORIG; WS-RT-VALID-SW ADDED W/              
020800* FS-0204 ROAD-TAX REWORK)                                                
020900*                                                                         
021000* EOF AND CONDITION SWITCHES.  EACH CARRIES AN 88-LEVEL TEST SO           
021100* THE PROCEDURE DIVISION NEVER COMPARES THE SWITCH BYTE DIRECTLY.         
021200*----------------------------------------------------------------         
021300 01  WS-SWITCHES.                                                         
021400     05  MORE-RECS-SW            PIC X(03)   VALUE 'YES'.                 
021500         88  NO-MORE-RECORDS         VALUE 'NO '.                         
021600     05  SKIP-SW                 PIC X(03)   VALUE 'NO '.                 
021700         88  SKIP-THIS-VEHICLE       VALUE 'YES'.                         
021800     05  ELECTRIC-SW             PIC X(03)   VALUE 'NO '.                 
021900         88  ELECTRIC-VEHICLE         VALUE 'YES'.                        
022000     05  WS-RT-VALID-SW          PIC X(03)   VALUE 'YES'.                 
022100         88  WS-RT-IS-VALID           VALUE 'YES'.                        
022200     05  FILLER                  PIC X(01)   VALUE SPACE.                 
022300                                                                          
022400* REPORT COUNTERS - C-PCTR DRIVES THE PAGE NUMBER IN THE HEADING,         
022500* C-PROCESSED-CTR/C-SKIPPED-CTR FEED THE TRAILER LINES IN                 
022600* 3100-TRAILER, WS-TALLY IS SCRATCH SPACE FOR 2405-FIND-COMMA.            
022700 01  WS-COUNTERS.                                                         
022800     05  C-PCTR                  PIC 9(02)   VALUE ZERO COMP.             
022900     05  C-PROCESSED-CTR         PIC 9(05)   VALUE ZERO COMP.             
023000     05  C-SKIPPED-CTR           PIC 9(05)   VALUE ZERO COMP.             
023100     05  WS-TALLY                PIC 9(03)   VALUE ZERO COMP.             
023200     05  FILLER                  PIC X(01)   VALUE SPACE.                 
023300                                                                          
023400*----------------------------------------------------------------         
023500* WS-ROAD-TAX-WORK  (JPK 11/02/96 - FS-0104; REWORKED DWF                 
023600* 07/19/98 - FS-0204)                                                     
023700*                                                                         
023800* SCRATCH FIELDS FOR THE COMMA-SCAN/CONVERT LOGIC IN 2400/2405/           
023900* 2410.  THE ALPHA FIELDS ARE JUSTIFIED RIGHT SO A SHORT TOKEN            
024000* (E.G. A 3-DIGIT WHOLE-EURO AMOUNT) LINES UP ON THE LOW-ORDER            
024100* END BEFORE THE ZERO-FILL INSPECT RUNS; THE NUMERIC REDEFINES            
024200* THEN READ THE SAME BYTES AS A PIC 9 FIELD FOR THE COMPUTE.              
024300*----------------------------------------------------------------         
024400 01  WS-ROAD-TAX-WORK.                                                    
024500     05  WS-RT-TEXT              PIC X(12)   VALUE SPACES.                
024600     05  WS-RT-SUB               PIC 9(02)   VALUE ZERO COMP.             
024700     05  WS-RT-COMMA-POS         PIC 9(02)   VALUE ZERO COMP.             
024800     05  WS-RT-WHOLE-ALPHA       PIC X(07)   VALUE SPACES                 
024900                                 JUSTIFIED RIGHT.                         
025000     05  WS-RT-WHOLE-NUM REDEFINES WS-RT-WHOLE-ALPHA                      
025100                                 PIC 9(07).                               
025200     05  WS-RT-DEC-ALPHA         PIC X(02)   VALUE SPACES                 
025300                                 JUSTIFIED RIGHT.                         
025400     05  WS-RT-DEC-NUM REDEFINES WS-RT-DEC-ALPHA                          
025500                                 PIC 9(02).                               
025600*     CURRENCY SIGN BYTE AS PUNCHED ON THE REGISTRATION TAPE              
025700     05  WS-EURO-SIGN            PIC X(01)   VALUE '#'.                   
025800     05  FILLER                  PIC X(01)   VALUE SPACE.                 
025900                                                                          
026000*----------------------------------------------------------------         
026100* WS-CALC-FIELDS  (RTH 03/14/91 - ORIG; COMP-3 ITEMS ADDED DWF            
026200* 06/08/99 - FS-0270 PER THE CONTROLLER'S OFFICE)                         
026300*                                                                         
026400* THE RESOLVED RATES (C-PUR-PRICE THRU C-CONSUMP-UNIT) ARE KEPT           
026500* AT THE SAME TWO-DECIMAL PRECISION AS THE INPUT FIELDS THEY ARE          
026600* RESOLVED FROM.  THE DEPRECIATION, FUEL, AND INTEREST WORKING            
026700* FIGURES BELOW THEM CARRY FOUR DECIMALS IN COMP-3 SO ROUNDING            
026800* ON THE PRINTED MONTHLY FIGURE DOES NOT COMPOUND ACROSS THE              
026900* NINE-FORMULA CHAIN - THE CONTROLLER'S OFFICE FLAGGED A PENNY            
027000* DRIFT ON THE OLD TWO-DECIMAL INTERMEDIATES IN FS-0270.                  
027100*----------------------------------------------------------------         
027200 01  WS-CALC-FIELDS.                                                      
027300     05  C-PUR-PRICE             PIC 9(07)V99  VALUE ZERO.                
027400     05  C-DEPR-PCT              PIC 9(03)V99  VALUE ZERO.                
027500     05  C-INS-PM                PIC 9(05)V99  VALUE ZERO.                
027600     05  C-MAINT-PM              PIC 9(05)V99  VALUE ZERO.                
027700     05  C-LEASE-PM              PIC 9(05)V99  VALUE ZERO.                
027800     05  C-ROAD-TAX-PM           PIC 9(05)V99  VALUE ZERO.                
027900     05  C-CONSUMPTION           PIC 9(03)V99  VALUE ZERO.                
028000     05  C-CONSUMP-UNIT          PIC X(09)     VALUE SPACES.              
028100     05  C-DEPR-PM               PIC S9(07)V9999 COMP-3                   
028200                                 VALUE ZERO.                              
028300     05  C-FUEL-PM               PIC S9(05)V99 VALUE ZERO.                
028400     05  C-INT-PM                PIC S9(05)V99 VALUE ZERO.                
028500     05  C-TOT-EXCL-FUEL         PIC S9(07)V99 VALUE ZERO.                
028600     05  C-TOT-INCL-FUEL         PIC S9(07)V99 VALUE ZERO.                
028700     05  C-LEASE-INCL-FUEL       PIC S9(05)V99 VALUE ZERO.                
028800     05  C-DIFF-LEASE-BUY        PIC S9(05)V99 VALUE ZERO.                
028900     05  WS-FUEL-YR              PIC S9(07)V9999 COMP-3                   
029000                                 VALUE ZERO.                              
029100     05  WS-INTEREST-YR          PIC S9(07)V9999 COMP-3                   
029200                                 VALUE ZERO.                              
029300     05  FILLER                  PIC X(01)     VALUE SPACE.               
029400                                                                          
029500* SYSTEM DATE FOR THE HEADING LINE - ACCEPT FROM DATE RETURNS             
029600* YYMMDD, SPLIT HERE INTO PARTS FOR COMPANY-TITLE (FS-0258,               
029700* SEE 1000-INIT FOR THE Y2K CENTURY-WINDOW NOTE).                         
029800 01  WS-DATE-WORK.                                                        
029900     05  W01-TODAY-DATE          PIC 9(06)   VALUE ZERO.                  
030000     05  W01-TODAY-PARTS REDEFINES W01-TODAY-DATE.                        
030100         10  W01-TODAY-YY        PIC 9(02).                               
030200         10  W01-TODAY-MM        PIC 9(02).                               
030300         10  W01-TODAY-DD        PIC 9(02).                               
030400     05  FILLER                  PIC X(01)   VALUE SPACE.                 
030500                                                                          
030600*----------------------------------------------------------------         
030700* REPORT HEADING LINES  (RTH 03/14/91 - ORIG)                             
030800*                                                                         
030900* FOUR STACKED HEADING RECORDS WRITTEN BY 9900-HEADING ON PAGE 1          
031000* AND AGAIN AT EVERY AT EOP BREAK - RUN DATE/PAGE NUMBER, SHOP            
031100* AND DIVISION TITLE, REPORT TITLE, THEN THE COLUMN CAPTIONS              
031200* SPLIT ACROSS DETAIL-TITLE/DETAIL-TITLE-2/DETAIL-TITLE-3 TO              
031300* MATCH THE THREE PRINT LINES EACH VEHICLE PRODUCES.                      
031400*----------------------------------------------------------------         
031500 01  COMPANY-TITLE.                                                       
031600     05  FILLER                  PIC X(06)   VALUE 'DATE:'.               
031700     05  O-CENTURY               PIC X(02)   VALUE '19'.                  
031800     05  O-YEAR                  PIC 9(02).                               
031900     05  FILLER                  PIC X(01)   VALUE '/'.                   
032000     05  O-MONTH                 PIC 9(02).                               
032100     05  FILLER                  PIC X(01)   VALUE '/'.                   
032200     05  O-DAY                   PIC 9(02).                               
032300     05  FILLER                  PIC X(32)   VALUE SPACES.                
032400     05  FILLER                  PIC X(23)   VALUE                        
032500                                 'MIDLAND FLEET SERVICES'.                
032600     05  FILLER                  PIC X(48)   VALUE SPACES.                
032700     05  FILLER                  PIC X(06)   VALUE 'PAGE:'.               
032800     05  O-PCTR                  PIC Z9.                                  
032900                                                                          
033000 01  DIVISION-TITLE.                                                      
033100     05  FILLER                  PIC X(08)   VALUE 'CBLANL06'.            
033200     05  FILLER                  PIC X(46)   VALUE SPACES.                
033300     05  FILLER                  PIC X(24)   VALUE                        
033400                                 'FLEET COST ANALYSIS DIV'.               
033500     05  FILLER                  PIC X(54)   VALUE SPACES.                
033600                                                                          
033700 01  REPORT-TITLE.                                                        
033800     05  FILLER                  PIC X(52)   VALUE SPACES.                
033900     05  FILLER                  PIC X(22)   VALUE                        
034000                                 'AUTOKOSTEN CALCULATOR'.                 
034100     05  FILLER                  PIC X(58)   VALUE SPACES.                
034200                                                                          
034300 01  DETAIL-TITLE.                                                        
034400     05  FILLER                  PIC X(02)   VALUE SPACES.                
034500     05  FILLER                  PIC X(08)   VALUE 'PLATE'.               
034600     05  FILLER                  PIC X(02)   VALUE SPACES.                
034700     05  FILLER                  PIC X(14)   VALUE 'MAKE'.                
034800     05  FILLER                  PIC X(01)   VALUE SPACES.                
034900     05  FILLER                  PIC X(14)   VALUE 'MODEL'.               
035000     05  FILLER                  PIC X(01)   VALUE SPACES.                
035100     05  FILLER                  PIC X(14)   VALUE 'LIST PRICE'.          
035200     05  FILLER                  PIC X(01)   VALUE SPACES.                
035300     05  FILLER                  PIC X(10)   VALUE 'PURCH PR'.            
035400     05  FILLER                  PIC X(01)   VALUE SPACES.                
035500     05  FILLER                  PIC X(06)   VALUE 'DEPR%'.               
035600     05  FILLER                  PIC X(01)   VALUE SPACES.                
035700     05  FILLER                  PIC X(08)   VALUE 'ROADTAX'.             
035800     05  FILLER                  PIC X(01)   VALUE SPACES.                
035900     05  FILLER                  PIC X(08)   VALUE 'MAINT PM'.            
036000     05  FILLER                  PIC X(01)   VALUE SPACES.                
036100     05  FILLER                  PIC X(06)   VALUE 'CONSUM'.              
036200     05  FILLER                  PIC X(01)   VALUE SPACES.                
036300     05  FILLER                  PIC X(09)   VALUE 'UNIT'.                
036400     05  FILLER                  PIC X(24)   VALUE SPACES.                
036500                                                                          
036600 01  DETAIL-TITLE-2.                                                      
036700     05  FILLER                  PIC X(09)   VALUE SPACES.                
036800     05  FILLER                  PIC X(08)   VALUE 'FUEL PM'.             
036900     05  FILLER                  PIC X(02)   VALUE SPACES.                
037000     05  FILLER                  PIC X(08)   VALUE 'INT PM'.              
037100     05  FILLER                  PIC X(02)   VALUE SPACES.                
037200     05  FILLER                  PIC X(08)   VALUE 'INS PM'.              
037300     05  FILLER                  PIC X(02)   VALUE SPACES.                
037400     05  FILLER                  PIC X(10)   VALUE 'TOT X FUEL'.          
037500     05  FILLER                  PIC X(02)   VALUE SPACES.                
037600     05  FILLER                  PIC X(10)   VALUE 'TOT + FUEL'.          
037700     05  FILLER                  PIC X(02)   VALUE SPACES.                
037800     05  FILLER                  PIC X(08)   VALUE 'LEASE PM'.            
037900     05  FILLER                  PIC X(02)   VALUE SPACES.                
038000     05  FILLER                  PIC X(08)   VALUE 'LSE+FUEL'.            
038100     05  FILLER                  PIC X(02)   VALUE SPACES.                
038200     05  FILLER                  PIC X(09)   VALUE 'LSE-BUY'.             
038300     05  FILLER                  PIC X(38)   VALUE SPACES.                
038400                                                                          
038500 01  DETAIL-TITLE-3.                                                      
038600     05  FILLER                  PIC X(09)   VALUE SPACES.                
038700     05  FILLER                  PIC X(12)   VALUE 'BUILD/1ST-R'.         
038800     05  FILLER                  PIC X(01)   VALUE SPACES.                
038900     05  FILLER                  PIC X(14)   VALUE 'WEIGHT KG'.           
039000     05  FILLER                  PIC X(01)   VALUE SPACES.                
039100     05  FILLER                  PIC X(15)   VALUE 'COLOUR'.              
039200     05  FILLER                  PIC X(01)   VALUE SPACES.                
039300     05  FILLER                  PIC X(14)   VALUE 'APK DATE'.            
039400     05  FILLER                  PIC X(01)   VALUE SPACES.                
039500     05  FILLER                  PIC X(06)   VALUE 'CO2'.                 
039600     05  FILLER                  PIC X(02)   VALUE SPACES.                
039700     05  FILLER                  PIC X(12)   VALUE 'PARTICULATE'.         
039800     05  FILLER                  PIC X(44)   VALUE SPACES.                
039900                                                                          
040000*----------------------------------------------------------------         
040100* DETAIL-LINE-1/2/3  (RTH 03/14/91 - ORIG; LIST-PRICE REDEFINES           
040200* ADDED JPK 02/09/00 - FS-0284; LINE-3 EXTRA-DETAIL ADDED JPK             
040300* 05/02/93 - FS-0151)                                                     
040400*                                                                         
040500* THREE PRINT LINES PER VEHICLE - 2700-WRITE-DETAIL BUILDS LINES          
040600* 1 AND 2 FROM THE NINE MONEY FIELDS, 2710-WRITE-EXTRA-DETAIL             
040700* BUILDS LINE 3 FROM THE REGISTRATION-DATA COLUMNS.  EDITED               
040800* NUMERIC PICTURES ($$$,$$$.99 AND THE LIKE) DO THE DECIMAL-              
040900* POINT AND COMMA INSERTION SO THE PROCEDURE DIVISION NEVER               
041000* BUILDS A DOLLAR STRING BY HAND.                                         
041100*----------------------------------------------------------------         
041200 01  DETAIL-LINE-1.                                                       
041300     05  FILLER                  PIC X(01)   VALUE SPACE.                 
041400     05  O1-PLATE                PIC X(08).                               
041500     05  FILLER                  PIC X(02)   VALUE SPACES.                
041600     05  O1-MAKE                 PIC X(14).                               
041700     05  FILLER                  PIC X(01)   VALUE SPACES.                
041800     05  O1-MODEL                PIC X(14).                               
041900     05  FILLER                  PIC X(01)   VALUE SPACES.                
042000     05  O1-LIST-PRICE-GRP.                                       FS-0284 
042100         10  O1-LIST-PRICE       PIC $$$,$$$.99.                  FS-0284 
042200         10  FILLER              PIC X(04).                       FS-0284 
042300     05  O1-LIST-PRICE-TEXT REDEFINES O1-LIST-PRICE-GRP                   
042400                                 PIC X(14).                       FS-0284 
042500     05  FILLER                  PIC X(01)   VALUE SPACES.                
042600     05  O1-PUR-PRICE            PIC $$$,$$$.99.                          
042700     05  FILLER                  PIC X(01)   VALUE SPACES.                
042800     05  O1-DEPR-PCT             PIC ZZ9.99.                              
042900     05  FILLER                  PIC X(01)   VALUE SPACES.                
043000     05  O1-ROAD-TAX-PM          PIC $$$$.99.                             
043100     05  FILLER                  PIC X(01)   VALUE SPACES.                
043200     05  O1-MAINT-PM             PIC $$$$.99.                             
043300     05  FILLER                  PIC X(01)   VALUE SPACES.                
043400     05  O1-CONSUMPTION          PIC ZZ9.99.                              
043500     05  FILLER                  PIC X(01)   VALUE SPACES.                
043600     05  O1-CONSUMP-UNIT         PIC X(09).                               
043700     05  FILLER                  PIC X(24)   VALUE SPACES.                
043800                                                                          
043900 01  DETAIL-LINE-2.                                                       
044000     05  FILLER                  PIC X(03)   VALUE SPACES.                
044100     05  FILLER                  PIC X(06)   VALUE '..CONT'.              
044200     05  FILLER                  PIC X(02)   VALUE SPACES.                
044300     05  O2-FUEL-PM              PIC $$$$.99.                             
044400     05  FILLER                  PIC X(02)   VALUE SPACES.                
044500     05  O2-INT-PM               PIC $$$$.99.                             
044600     05  FILLER                  PIC X(02)   VALUE SPACES.                
044700     05  O2-INS-PM               PIC $$$$.99.                             
044800     05  FILLER                  PIC X(02)   VALUE SPACES.                
044900     05  O2-TOT-EXCL             PIC $$$,$$$.99.                          
045000     05  FILLER                  PIC X(02)   VALUE SPACES.                
045100     05  O2-TOT-INCL             PIC $$$,$$$.99.                          
045200     05  FILLER                  PIC X(02)   VALUE SPACES.                
045300     05  O2-LEASE-PM             PIC $$$$.99.                             
045400     05  FILLER                  PIC X(02)   VALUE SPACES.                
045500     05  O2-LEASE-INCL           PIC $$$$.99.                             
045600     05  FILLER                  PIC X(02)   VALUE SPACES.                
045700     05  O2-DIFF                 PIC -$$$$.99.                            
045800     05  FILLER                  PIC X(38)   VALUE SPACES.                
045900                                                                          
046000 01  DETAIL-LINE-3.                                                       
046100     05  FILLER                  PIC X(03)   VALUE SPACES.                
046200     05  FILLER                  PIC X(06)   VALUE '..XTRA'.              
046300     05  O3-BUILD-YEAR           PIC X(09).                               
046400     05  FILLER                  PIC X(01)   VALUE SPACES.                
046500     05  O3-WEIGHT               PIC X(14).                               
046600     05  FILLER                  PIC X(01)   VALUE SPACES.                
046700     05  O3-COLOUR               PIC X(15).                               
046800     05  FILLER                  PIC X(01)   VALUE SPACES.                
046900     05  O3-APK-DATE             PIC X(14).                               
047000     05  FILLER                  PIC X(01)   VALUE SPACES.                
047100     05  O3-CO2                  PIC ZZZ9.                                
047200     05  FILLER                  PIC X(02)   VALUE SPACES.                
047300     05  O3-PARTICULATES         PIC ZZ.999.                              
047400     05  FILLER                  PIC X(49)   VALUE SPACES.                
047500                                                                          
047600* FS-0188 TRAILER LINES - PRINTED ONCE BY 3100-TRAILER AFTER THE          
047700* LAST VEHICLE, REGARDLESS OF PAGE BREAKS; FS-0196 ADDED THE              
047800* NO-RESULTS-LINE FOR THE ALL-SKIPPED CASE (SEE 3200-NO-RESULTS).         
047900 01  TRAILER-LINE-1.                                                      
048000     05  FILLER                  PIC X(21)   VALUE                        
048100                                 'VEHICLES PROCESSED: '.                  
048200     05  O-PROCESSED-CTR         PIC ZZ,ZZ9.                              
048300     05  FILLER                  PIC X(103)  VALUE SPACES.                
048400                                                                          
048500 01  TRAILER-LINE-2.                                                      
048600     05  FILLER                  PIC X(19)   VALUE                        
048700                                 'VEHICLES SKIPPED: '.                    
048800     05  O-SKIPPED-CTR           PIC ZZ,ZZ9.                              
048900     05  FILLER                  PIC X(105)  VALUE SPACES.                
049000                                                                          
049100 01  NO-RESULTS-LINE.                                                     
049200     05  FILLER                  PIC X(32)   VALUE                        
049300             'GEEN GELDIGE RESULTATEN GEVONDEN'.                          
049400     05  FILLER                  PIC X(100)  VALUE SPACES.                
049500                                                                          
049600                                                                          
049700 PROCEDURE DIVISION.                                                      
049800                                                                          
049900*----------------------------------------------------------------         
050000* 0000-CBLANL06  (RTH 03/14/91 - ORIG)                                    
050100*                                                                         
050200* MAINLINE.  STANDARD PRIMING-READ STRUCTURE - THE PARAMETER              
050300* RECORD AND THE FIRST VEHICLE RECORD ARE BOTH READ IN 1000-INIT          
050400* SO THE UNTIL TEST BELOW CAN DECIDE, BEFORE ANY PROCESSING               
050500* STARTS, WHETHER THERE IS ANYTHING ON THE VEHICLE FILE AT ALL.           
050600* A SECOND READ IS TAKEN AT THE BOTTOM OF 2000-MAINLINE AFTER             
050700* EACH VEHICLE IS HANDLED, NOT HERE.                                      
050800*----------------------------------------------------------------         
050900 0000-CBLANL06.                                                           
051000     PERFORM 1000-INIT.                                                   
051100     PERFORM 2000-MAINLINE                                                
051200         UNTIL NO-MORE-RECORDS.                                           
051300     PERFORM 3000-CLOSING.                                                
051400     STOP RUN.                                                            
051500                                                                          
051600                                                                          
051700*----------------------------------------------------------------         
051800* 1000-INIT  (RTH 03/14/91 - ORIG; JPK 04/14/98 - FS-0258 Y2K)            
051900*                                                                         
052000* OPENS ALL THREE FILES, THEN PRIMES THE RUN WITH THE PARAMETER           
052100* RECORD READ AND THE FIRST VEHICLE READ BEFORE THE FIRST HEADING         
052200* IS PRINTED, SO THE HEADING PAGE NUMBER AND RUN DATE ARE BOTH            
052300* GOOD BEFORE LINE ONE GOES TO THE PRINTER.                               
052400*                                                                         
052500* THE RUN DATE COMES FROM ACCEPT ... FROM DATE RATHER THAN A              
052600* CONTROL CARD - W01-TODAY-PARTS REDEFINES THE 6-DIGIT YYMMDD             
052700* RETURNED SO THE DAY/MONTH/YEAR CAN BE MOVED INTO THE HEADING            
052800* LINE SEPARATELY.  FS-0258 CONFIRMED THE CENTURY IS NOT CARRIED          
052900* IN THE ACCEPTED VALUE - THE REPORT HEADING PRINTS DD/MM/YY ONLY,        
053000* SAME AS BEFORE THE Y2K REVIEW, BY SHOP STANDING POLICY.                 
053100*----------------------------------------------------------------         
053200 1000-INIT.                                                               
053300     ACCEPT W01-TODAY-DATE FROM DATE.                                     
053400     MOVE W01-TODAY-DD TO O-DAY.                                          
053500     MOVE W01-TODAY-MM TO O-MONTH.                                        
053600     MOVE W01-TODAY-YY TO O-YEAR.                                         
053700                                                                          
053800     OPEN INPUT PARAMS-FILE.                                              
053900     OPEN INPUT VEHICLE-FILE.                                             
054000     OPEN OUTPUT PRTOUT.                                                  
054100                                                                          
054200     PERFORM 1100-READ-PARAMS.                                            
054300     PERFORM 9000-READ-VEHICLE.                                           
054400     PERFORM 9900-HEADING.                                                
054500                                                                          
054600                                                                          
054700*----------------------------------------------------------------         
054800* 1100-READ-PARAMS  (RTH 03/14/91 - ORIG; DWF 10/03/95 - FS-0211)         
054900*                                                                         
055000* THE PARAMETER FILE CARRIES EXACTLY ONE RECORD - THE FLEET-WIDE          
055100* ANNUAL MILEAGE AND THE THREE RATE FIGURES (FUEL, ELECTRIC,              
055200* INTEREST) THAT APPLY TO EVERY VEHICLE IN THE RUN.  FS-0211              
055300* MOVED THIS READ AHEAD OF THE FIRST VEHICLE READ AFTER AN AUDIT          
055400* FINDING THAT A SHORT OR MISSING PARAMETER FILE WAS LETTING              
055500* VEHICLE RECORDS PROCESS AGAINST UNINITIALIZED RATE FIELDS.              
055600*                                                                         
055700* THE AT END DEFAULTS BELOW ARE THE SHOP-STANDARD FLEET RATES ON          
055800* FILE WITH THE MOTOR POOL AS OF THIS WRITING - 35,000 KM/YEAR,           
055900* 2.00 FUEL, 0.35 ELECTRIC, 5% INTEREST - SO A MISSING OR EMPTY           
056000* PARAMETER FILE DOES NOT ABEND THE RUN, IT JUST FALLS BACK TO            
056100* THESE FIGURES FOR EVERY VEHICLE PROCESSED.                              
056200*----------------------------------------------------------------         
056300 1100-READ-PARAMS.                                                        
056400     READ PARAMS-FILE                                                     
056500         AT END                                                           
056600             MOVE 0035000 TO P-ANNUAL-KM                                  
056700             MOVE 002.00  TO P-FUEL-PRICE                                 
056800             MOVE 000.35  TO P-ELECTRIC-PRICE                             
056900             MOVE 005.00  TO P-INTEREST-RATE                              
057000     END-READ.                                                            
057100                                                                          
057200                                                                          
057300*----------------------------------------------------------------         
057400* 2000-MAINLINE  (RTH 03/14/91 - ORIG)                                    
057500*                                                                         
057600* ONE PASS OF THIS PARAGRAPH PER VEHICLE RECORD ON FILE.  THE             
057700* EDIT IS DONE FIRST AND ALONE SO NONE OF THE CALCULATION                 
057800* PARAGRAPHS EVER SEE A RECORD WITH NO REGISTRATION DATA ON IT -          
057900* SKIPPED VEHICLES FALL STRAIGHT THROUGH TO THE NEXT READ WITH            
058000* ONLY THE SKIP COUNTER TOUCHED.  NO CONTROL BREAKS AND NO                
058100* GRAND TOTALS ARE KEPT HERE - FLEET SVCS WANTS A FLAT, ONE-LINE-         
058200* PER-VEHICLE TABLE, PER THE ORIGINAL REQUEST.                            
058300*----------------------------------------------------------------         
058400 2000-MAINLINE.                                                           
058500     PERFORM 2100-EDIT-VEHICLE THRU 2100-EXIT.                            
058600     IF SKIP-THIS-VEHICLE                                                 
058700         ADD 1 TO C-SKIPPED-CTR                                           
058800     ELSE                                                                 
058900         PERFORM 2300-RESOLVE-DEFAULTS                                    
059000         PERFORM 2400-PARSE-ROAD-TAX                                      
059100         PERFORM 2500-RESOLVE-CONSUMPTION                                 
059200         PERFORM 2600-CALC-COSTS                                          
059300         PERFORM 2700-WRITE-DETAIL                                        
059400         ADD 1 TO C-PROCESSED-CTR                                         
059500     END-IF.                                                              
059600                                                                          
059700     PERFORM 9000-READ-VEHICLE.                                           
059800                                                                          
059900                                                                          
060000*----------------------------------------------------------------         
060100* 2100-EDIT-VEHICLE / 2100-EXIT  (DWF 11/29/93 - FS-0177)                 
060200*                                                                         
060300* FS-0177 REWROTE THIS TEST AFTER THE ORIGINAL SKIP LOGIC WAS             
060400* FOUND TO LET BLANK-PLATE RECORDS THROUGH TO THE CALCULATION             
060500* PARAGRAPHS, WHERE THEY PRINTED A REPORT LINE OF ALL ZEROS AND           
060600* DASHES.  A BLANK I-PLATE MEANS THE REGISTRATION LOOKUP THAT             
060700* BUILT THIS VEHICLE RECORD NEVER FOUND THE PLATE ON FILE, SO             
060800* THERE IS NOTHING VALID TO REPORT ON - THE GO TO DROPS STRAIGHT          
060900* TO THE EXIT AND 2000-MAINLINE COUNTS IT AS SKIPPED.                     
061000*----------------------------------------------------------------         
061100 2100-EDIT-VEHICLE.                                                       
061200     MOVE 'NO ' TO SKIP-SW.                                               
061300                                                                          
061400     IF I-PLATE = SPACES                                                  
061500         MOVE 'YES' TO SKIP-SW                                            
061600         GO TO 2100-EXIT                                                  
061700     END-IF.                                                              
061800                                                                          
061900                                                                          
062000 2100-EXIT.                                                               
062100     EXIT.                                                                
062200                                                                          
062300                                                                          
062400*----------------------------------------------------------------         
062500* 2300-RESOLVE-DEFAULTS  (RTH 03/14/91 - ORIG; LMK 09/09/91 -             
062600* FS-0119)                                                                
062700*                                                                         
062800* EVERY FIELD BELOW CAN ARRIVE ON THE VEHICLE RECORD ALREADY              
062900* FILLED IN BY THE ANALYST (AN "OVERRIDE"), OR ZERO, MEANING THE          
063000* ANALYST DID NOT SUPPLY ONE AND THE SHOP'S STANDING FLEET RATE           
063100* APPLIES INSTEAD.  THE FOUR BLOCKS BELOW ARE INDEPENDENT - EACH          
063200* FIELD IS RESOLVED ON ITS OWN, THERE IS NO INTERACTION BETWEEN           
063300* THEM EXCEPT THAT THE PURCHASE PRICE CASCADE FALLS BACK TO THE           
063400* CATALOGUE LIST PRICE BEFORE IT FALLS BACK TO THE FLAT DEFAULT.          
063500*----------------------------------------------------------------         
063600                                                                          
063700* PURCHASE PRICE - OVERRIDE, ELSE CATALOGUE LIST PRICE IF THE             
063800* REGISTRATION LOOKUP FOUND ONE, ELSE THE SHOP FLOOR DEFAULT OF           
063900* 15000.00 USED FOR A VEHICLE WITH NO PRICE DATA AT ALL.                  
064000     IF I-PURCHASE-PRICE > ZERO                                           
064100         MOVE I-PURCHASE-PRICE TO C-PUR-PRICE                             
064200     ELSE                                                                 
064300         IF VALID-LIST-PRICE AND I-LIST-PRICE > ZERO                      
064400             MOVE I-LIST-PRICE TO C-PUR-PRICE                             
064500         ELSE                                                             
064600             MOVE 15000.00 TO C-PUR-PRICE                                 
064700         END-IF                                                           
064800     END-IF.                                                              
064900                                                                          
065000* DEPRECIATION PERCENT - OVERRIDE, ELSE THE STANDARD 15% PER              
065100* YEAR FLEET DEPRECIATION RATE ON FILE WITH ACCOUNTING.                   
065200     IF I-DEPR-PCT > ZERO                                                 
065300         MOVE I-DEPR-PCT TO C-DEPR-PCT                                    
065400     ELSE                                                                 
065500         MOVE 15.00 TO C-DEPR-PCT                                         
065600     END-IF.                                                              
065700                                                                          
065800* INSURANCE PER MONTH - OVERRIDE, ELSE 200.00 SHOP DEFAULT.               
065900* FS-0119 (LMK 09/09/91) - A NEGATIVE INSURANCE FIGURE HAD BEEN           
066000* PASSING THE OLD "NOT EQUAL ZERO" TEST AND OVERRIDING THE                
066100* DEFAULT WITH A MINUS AMOUNT.  TEST CHANGED TO GREATER-THAN-             
066200* ZERO SO A NEGATIVE OR ZERO VALUE IS NOW TREATED THE SAME AS             
066300* NOT SUPPLIED AT ALL.                                                    
066400     IF I-INSURANCE-PM > ZERO                                             
066500         MOVE I-INSURANCE-PM TO C-INS-PM                                  
066600     ELSE                                                                 
066700         MOVE 200.00 TO C-INS-PM                                          
066800     END-IF.                                                              
066900                                                                          
067000* MAINTENANCE PER MONTH - OVERRIDE, ELSE 80.00 SHOP DEFAULT.              
067100     IF I-MAINT-PM > ZERO                                                 
067200         MOVE I-MAINT-PM TO C-MAINT-PM                                    
067300     ELSE                                                                 
067400         MOVE 80.00 TO C-MAINT-PM                                         
067500     END-IF.                                                              
067600                                                                          
067700* LEASE PRICE PER MONTH HAS NO DEFAULT TO FALL BACK ON - A                
067800* VEHICLE NOT AVAILABLE ON LEASE CARRIES ZERO ON THE MASTER AND           
067900* PRINTS ZERO IN THE LEASE COLUMN, PER ORIGINAL REQUEST.                  
068000     MOVE I-LEASE-PM TO C-LEASE-PM.                                       
068100                                                                          
068200                                                                          
068300*----------------------------------------------------------------         
068400* 2400-PARSE-ROAD-TAX / 2405-FIND-COMMA / 2410-CONVERT-AMOUNT             
068500* (RTH 06/18/91 - FS-0104; LMK 02/15/95 - FS-0204)                        
068600*                                                                         
068700* ROAD TAX ARRIVES ON THE REGISTRATION RECORD AS TEXT, NOT A              
068800* NUMERIC FIELD, BECAUSE THE LOOKUP SERVICE RETURNS IT WITH A             
068900* CURRENCY SIGN AND A COMMA FOR THE DECIMAL POINT (EUROPEAN               
069000* STYLE) RATHER THAN A DECIMAL POINT - FOR EXAMPLE A SIGN BYTE            
069100* FOLLOWED BY "45,00", OR JUST "45,00" WITH NO SIGN AT ALL, OR            
069200* UNUSABLE TEXT LIKE "NIET GEVONDEN" WHEN THE LOOKUP FAILED.              
069300* THIS COMPILER HAS NO INTRINSIC FUNCTIONS TO LEAN ON, SO THE             
069400* CONVERSION IS DONE BY HAND IN THREE STEPS ACROSS THE THREE              
069500* PARAGRAPHS BELOW.                                                       
069600*----------------------------------------------------------------         
069700                                                                          
069800* STEP 1 (2400) - FS-0204 ADDED THE SIGN-BYTE TEST.  IF THE               
069900* FIRST BYTE OF THE 12-BYTE FIELD IS THE CURRENCY SIGN BYTE AS            
070000* PUNCHED ON THE REGISTRATION TAPE, THE AMOUNT IS THE 10-BYTE             
070100* TOKEN THAT FOLLOWS THE SIGN AND ITS TRAILING BLANK; OTHERWISE           
070200* THE WHOLE 12-BYTE FIELD IS THE AMOUNT TEXT AS-IS.                       
070300 2400-PARSE-ROAD-TAX.                                                     
070400     MOVE SPACES TO WS-RT-TEXT.                                           
070500     MOVE 'YES' TO WS-RT-VALID-SW.                                        
070600     MOVE ZERO TO WS-RT-COMMA-POS.                                        
070700                                                                          
070800     IF RT-SIGN-CHAR = WS-EURO-SIGN                                       
070900         MOVE RT-AMOUNT-RAW TO WS-RT-TEXT                                 
071000     ELSE                                                                 
071100         MOVE I-ROAD-TAX-TEXT TO WS-RT-TEXT                               
071200     END-IF.                                                              
071300                                                                          
071400* STEP 2 - SCAN THE TEXT ONE BYTE AT A TIME FOR THE COMMA THAT            
071500* SEPARATES WHOLE CURRENCY UNITS FROM THE TWO-DIGIT REMAINDER.            
071600* THERE IS NO INTRINSIC FUNCTION TO FIND THE POSITION OF A                
071700* CHARACTER IN THIS FIELD, SO 2405-FIND-COMMA IS PERFORMED                
071800* ONCE PER BYTE POSITION UP TO THE 12-BYTE FIELD LENGTH.  IF NO           
071900* COMMA TURNS UP, OR IT TURNS UP TOO LATE TO LEAVE ROOM FOR TWO           
072000* DECIMAL DIGITS, THE TEXT IS UNUSABLE AND THE AMOUNT DEFAULTS            
072100* TO ZERO BELOW.                                                          
072200     PERFORM 2405-FIND-COMMA                                              
072300         VARYING WS-RT-SUB FROM 1 BY 1                                    
072400         UNTIL WS-RT-SUB > 12.                                            
072500                                                                          
072600     IF WS-RT-COMMA-POS = 0 OR WS-RT-COMMA-POS > 10                       
072700         MOVE 'NO ' TO WS-RT-VALID-SW                                     
072800     ELSE                                                                 
072900         PERFORM 2410-CONVERT-AMOUNT                                      
073000     END-IF.                                                              
073100                                                                          
073200* ANY CONVERSION FAILURE (NO COMMA, OR NON-NUMERIC TEXT ON                
073300* EITHER SIDE OF IT) LEAVES THE ROAD TAX AT ZERO FOR THE MONTH            
073400* RATHER THAN ABENDING THE RUN OR HOLDING UP THE OTHER VEHICLES.          
073500     IF NOT WS-RT-IS-VALID                                                
073600         MOVE ZERO TO C-ROAD-TAX-PM                                       
073700     END-IF.                                                              
073800                                                                          
073900                                                                          
074000* SINGLE-BYTE COMPARE, CALLED ONCE PER POSITION BY THE PERFORM            
074100* VARYING ABOVE - THE LAST COMMA FOUND WINS, BUT IN PRACTICE              
074200* THE LOOKUP TEXT CARRIES AT MOST ONE.                                    
074300 2405-FIND-COMMA.                                                         
074400     IF WS-RT-TEXT (WS-RT-SUB:1) = ','                                    
074500         MOVE WS-RT-SUB TO WS-RT-COMMA-POS                                
074600     END-IF.                                                              
074700                                                                          
074800                                                                          
074900* SPLITS THE TEXT AROUND THE COMMA POSITION FOUND ABOVE INTO A            
075000* WHOLE-UNITS PIECE AND A TWO-DIGIT DECIMAL PIECE.  BOTH PIECES           
075100* ARE JUSTIFIED RIGHT AND ZERO-FILLED (SEE WS-RT-WHOLE-ALPHA /            
075200* WS-RT-DEC-ALPHA IN WORKING-STORAGE) SO THE INSPECT BELOW CAN            
075300* TURN LEADING BLANKS INTO ZEROS AND THE REDEFINED NUMERIC VIEW           
075400* (WS-RT-WHOLE-NUM / WS-RT-DEC-NUM) BECOMES A VALID NUMERIC               
075500* ITEM FOR THE COMPUTE.                                                   
075600 2410-CONVERT-AMOUNT.                                                     
075700     MOVE SPACES TO WS-RT-WHOLE-ALPHA.                                    
075800     MOVE SPACES TO WS-RT-DEC-ALPHA.                                      
075900     MOVE WS-RT-TEXT (1:WS-RT-COMMA-POS - 1)                              
076000         TO WS-RT-WHOLE-ALPHA.                                            
076100     MOVE WS-RT-TEXT (WS-RT-COMMA-POS + 1:2)                              
076200         TO WS-RT-DEC-ALPHA.                                              
076300     INSPECT WS-RT-WHOLE-ALPHA                                            
076400         REPLACING LEADING SPACE BY ZERO.                                 
076500     INSPECT WS-RT-DEC-ALPHA                                              
076600         REPLACING LEADING SPACE BY ZERO.                                 
076700                                                                          
076800* NUMERIC TEST GUARDS THE COMPUTE - IF EITHER PIECE STILL ISN'T           
076900* NUMERIC AFTER THE ZERO-FILL (STRAY LETTERS FROM AN ERROR                
077000* MESSAGE LIKE "NIET GEVONDEN"), THE AMOUNT IS MARKED INVALID             
077100* AND 2400 ABOVE ZEROES THE ROAD TAX FOR THIS VEHICLE.                    
077200     IF WS-RT-WHOLE-NUM NUMERIC AND WS-RT-DEC-NUM NUMERIC                 
077300         COMPUTE C-ROAD-TAX-PM ROUNDED =                                  
077400             WS-RT-WHOLE-NUM + (WS-RT-DEC-NUM / 100)                      
077500     ELSE                                                                 
077600         MOVE 'NO ' TO WS-RT-VALID-SW                                     
077700     END-IF.                                                              
077800                                                                          
077900                                                                          
078000*----------------------------------------------------------------         
078100* 2500-RESOLVE-CONSUMPTION / 2510-ELECTRIC-CONSUMPTION /                  
078200* 2520-FUEL-CONSUMPTION                                                   
078300* (LMK 02/11/92 - FS-0133; RTH 07/20/92 - FS-0140;                        
078400*  LMK 03/19/96 - FS-0225)                                                
078500*                                                                         
078600* FS-0133 ADDED THE ELECTRIC VEHICLE SPLIT WHEN THE MOTOR POOL            
078700* TOOK DELIVERY OF ITS FIRST ELECTRIC UNITS.  I-FUEL-TYPE HAS NO          
078800* 88-LEVEL LIST OF EVERY POSSIBLE SPELLING THE REGISTRATION               
078900* LOOKUP MAY RETURN FOR "ELECTRICITY", SO THE TEST USED IS AN             
079000* INSPECT ... TALLYING FOR ALL 'ELEKTR' - A NON-ZERO TALLY MEANS          
079100* THE FUEL TYPE TEXT CONTAINS THAT FRAGMENT ANYWHERE IN THE               
079200* FIELD, WHICH CATCHES "ELEKTRICITEIT" AND SIMILAR VARIANTS               
079300* WITHOUT LISTING THEM ALL OUT.                                           
079400*----------------------------------------------------------------         
079500 2500-RESOLVE-CONSUMPTION.                                                
079600     MOVE ZERO TO WS-TALLY.                                               
079700     INSPECT I-FUEL-TYPE TALLYING WS-TALLY FOR ALL 'ELEKTR'.              
079800                                                                          
079900     IF WS-TALLY > ZERO                                                   
080000         MOVE 'YES' TO ELECTRIC-SW                                        
080100         PERFORM 2510-ELECTRIC-CONSUMPTION                                
080200     ELSE                                                                 
080300         MOVE 'NO ' TO ELECTRIC-SW                                        
080400         PERFORM 2520-FUEL-CONSUMPTION                                    
080500     END-IF.                                                              
080600                                                                          
080700                                                                          
080800* ELECTRIC LEG - I-ELEC-CONSUMPTION ARRIVES IN WH/KM (E.G. 157).          
080900* DIVIDING BY 10 RESTATES IT AS KWH PER 100 KM (15.7), THE UNIT           
081000* THE REPORT COLUMN USES FOR BOTH FUEL TYPES.  FS-0140 (RTH               
081100* 07/20/92) CHANGED THE MISSING-FIGURE DEFAULT FROM 150 TO 170            
081200* WH/KM ON ANALYST REQUEST (MEMO 92-07-20) TO MATCH THE FLEET'S           
081300* REVISED AVERAGE ELECTRIC CONSUMPTION FIGURE.                            
081400 2510-ELECTRIC-CONSUMPTION.                                               
081500     IF I-ELEC-CONSUMPTION > ZERO                                         
081600         COMPUTE C-CONSUMPTION ROUNDED =                                  
081700             I-ELEC-CONSUMPTION / 10                                      
081800     ELSE                                                                 
081900         COMPUTE C-CONSUMPTION ROUNDED = 170 / 10                         
082000     END-IF.                                                              
082100     MOVE 'KWH/100KM' TO C-CONSUMP-UNIT.                                  
082200                                                                          
082300                                                                          
082400* NON-ELECTRIC LEG - COMBINED WLTP FIGURE PREFERRED, FALLING              
082500* BACK TO THE LEGACY NEDC FIGURE WHEN WLTP IS NOT ON FILE                 
082600* (FS-0225, LMK 03/19/96, ADDED WHEN THE REGISTRATION SERVICE             
082700* STARTED OMITTING WLTP FOR OLDER MODEL YEARS).  IF NEITHER               
082800* FIGURE IS ON FILE THE CONSUMPTION PRINTS AS ZERO RATHER THAN            
082900* GUESSING AT A DEFAULT, SINCE FUEL CONSUMPTION VARIES FAR MORE           
083000* BY MODEL THAN THE ELECTRIC WH/KM FIGURE DOES.                           
083100 2520-FUEL-CONSUMPTION.                                                   
083200     IF I-CONSUMPTION-WLTP > ZERO                                         
083300         MOVE I-CONSUMPTION-WLTP TO C-CONSUMPTION                         
083400     ELSE                                                                 
083500         IF I-CONSUMPTION-NEDC > ZERO                                     
083600             MOVE I-CONSUMPTION-NEDC TO C-CONSUMPTION                     
083700         ELSE                                                             
083800             MOVE ZERO TO C-CONSUMPTION                                   
083900         END-IF                                                           
084000     END-IF.                                                              
084100     MOVE 'L/100KM  ' TO C-CONSUMP-UNIT.                                  
084200                                                                          
084300                                                                          
084400*----------------------------------------------------------------         
084500* 2600-CALC-COSTS  (RTH 04/02/91 - FS-0091 REV 2; JPK 06/08/99 -          
084600* FS-0270)                                                                
084700*                                                                         
084800* NINE MONEY FIGURES COME OUT OF THIS ONE PARAGRAPH.  THE TWO             
084900* WORKING-STORAGE ANNUAL ACCUMULATORS (WS-FUEL-YR, WS-INTEREST-           
085000* YR) ARE CARRIED IN COMP-3 AT FOUR DECIMAL PLACES RATHER THAN            
085100* THE TWO THE REPORT PRINTS, ON STANDING INSTRUCTION FROM THE             
085200* CONTROLLER'S OFFICE, SO THAT DIVIDING AN ANNUAL FIGURE BY 12            
085300* TO GET A MONTHLY ONE DOES NOT DRIFT A PENNY OVER A 12-MONTH             
085400* FLEET CONTRACT.  ONLY THE FINAL MONTHLY FIGURES MOVED OUT TO            
085500* THE REPORT FIELDS ARE ROUNDED TO TWO DECIMALS.                          
085600*----------------------------------------------------------------         
085700                                                                          
085800* DEPRECIATION PER MONTH - STRAIGHT-LINE ON THE RESOLVED                  
085900* PURCHASE PRICE AT THE RESOLVED ANNUAL PERCENT, SPREAD OVER              
086000* 12 MONTHS.                                                              
086100     COMPUTE C-DEPR-PM ROUNDED =                                          
086200         (C-PUR-PRICE * (C-DEPR-PCT / 100)) / 12.                         
086300                                                                          
086400* FUEL COST PER YEAR - SAME FORMULA SHAPE FOR BOTH FUEL TYPES,            
086500* ANNUAL KM OVER 100 TIMES THE PER-100-KM CONSUMPTION FIGURE              
086600* TIMES THE APPLICABLE UNIT PRICE - ONLY THE PRICE AND THE UNIT           
086700* OF CONSUMPTION DIFFER BETWEEN ELECTRIC AND NON-ELECTRIC.                
086800     IF ELECTRIC-VEHICLE                                                  
086900         COMPUTE WS-FUEL-YR ROUNDED =                                     
087000             (P-ANNUAL-KM / 100) * C-CONSUMPTION                          
087100                 * P-ELECTRIC-PRICE                                       
087200     ELSE                                                                 
087300         COMPUTE WS-FUEL-YR ROUNDED =                                     
087400             (P-ANNUAL-KM / 100) * C-CONSUMPTION                          
087500                 * P-FUEL-PRICE                                           
087600     END-IF.                                                              
087700     COMPUTE C-FUEL-PM ROUNDED = WS-FUEL-YR / 12.                         
087800                                                                          
087900* INTEREST PER MONTH - RESOLVED PURCHASE PRICE AT THE GLOBAL              
088000* RATE PARAMETER, ANNUAL FIGURE SPREAD OVER 12 MONTHS SAME AS             
088100* DEPRECIATION ABOVE.                                                     
088200     COMPUTE WS-INTEREST-YR ROUNDED =                                     
088300         C-PUR-PRICE * (P-INTEREST-RATE / 100).                           
088400     COMPUTE C-INT-PM ROUNDED = WS-INTEREST-YR / 12.                      
088500                                                                          
088600* TOTALS AND THE LEASE COMPARISON - FS-0270 (JPK 06/08/99) ADDED          
088700* THE LEASE-MINUS-BUY DIFFERENCE COLUMN AT THE FLEET MANAGER'S            
088800* REQUEST SO THE SECOND REPORT LINE ANSWERS THE "BUY OR LEASE"            
088900* QUESTION DIRECTLY INSTEAD OF MAKING THE READER SUBTRACT TWO             
089000* COLUMNS BY HAND.  A POSITIVE DIFFERENCE MEANS LEASING COSTS             
089100* MORE THAN OWNING FOR THAT VEHICLE.                                      
089200     COMPUTE C-TOT-EXCL-FUEL ROUNDED =                                    
089300         C-DEPR-PM + C-INT-PM + C-INS-PM                                  
089400             + C-MAINT-PM + C-ROAD-TAX-PM.                                
089500     COMPUTE C-TOT-INCL-FUEL ROUNDED =                                    
089600         C-TOT-EXCL-FUEL + C-FUEL-PM.                                     
089700     COMPUTE C-LEASE-INCL-FUEL ROUNDED =                                  
089800         C-LEASE-PM + C-FUEL-PM.                                          
089900     COMPUTE C-DIFF-LEASE-BUY ROUNDED =                                   
090000         C-LEASE-INCL-FUEL - C-TOT-INCL-FUEL.                             
090100                                                                          
090200                                                                          
090300*----------------------------------------------------------------         
090400* 2700-WRITE-DETAIL  (RTH 03/14/91 - ORIG; RTH 05/03/93 -                 
090500* FS-0159; DWF 09/30/97 - FS-0241; JPK 02/09/00 - FS-0284)                
090600*                                                                         
090700* REPORT LINE FOR ONE VEHICLE IS TWO STACKED PRINT LINES                  
090800* (DETAIL-LINE-1/DETAIL-LINE-2) BECAUSE THE FULL COLUMN SET DOES          
090900* NOT FIT A 132-COLUMN FORM - PLATE THROUGH CONSUMPTION ON THE            
091000* FIRST LINE, THE REMAINING MONEY COLUMNS ON THE SECOND.  THE             
091100* EXTRA-DETAIL BLOCK (2710) IS PERFORMED UNCONDITIONALLY AT THE           
091200* BOTTOM FOR EVERY VEHICLE WRITTEN, NOT JUST ON OPERATOR REQUEST.         
091300*----------------------------------------------------------------         
091400 2700-WRITE-DETAIL.                                                       
091500     MOVE I-PLATE TO O1-PLATE.                                            
091600                                                                          
091700* FS-0241 (DWF 09/30/97) - UNKNOWN MAKE/MODEL NOW PRINT THE               
091800* WORD ONBEKEND INSTEAD OF BEING LEFT BLANK, AFTER A USER                 
091900* COMPLAINT THAT A BLANK COLUMN LOOKED LIKE A PRINTING ERROR              
092000* RATHER THAN MISSING DATA.                                               
092100     IF I-MAKE = SPACES                                                   
092200         MOVE 'ONBEKEND' TO O1-MAKE                                       
092300     ELSE                                                                 
092400         MOVE I-MAKE TO O1-MAKE                                           
092500     END-IF.                                                              
092600                                                                          
092700     IF I-MODEL = SPACES                                                  
092800         MOVE 'ONBEKEND' TO O1-MODEL                                      
092900     ELSE                                                                 
093000         MOVE I-MODEL TO O1-MODEL                                         
093100     END-IF.                                                              
093200                                                                          
093300* FS-0159 (RTH 05/03/93) - LIST PRICE PRINTS NIET GEVONDEN WHEN           
093400* THE REGISTRATION LOOKUP NEVER FOUND A CATALOGUE PRICE.                  
093500* FS-0284 (JPK 02/09/00) GAVE THE FOUND CASE A PROPER CURRENCY            
093600* EDIT PICTURE (O1-LIST-PRICE-GRP) WITH THE NIET GEVONDEN TEXT            
093700* CARRIED IN AN ALPHA REDEFINES OF THE SAME SLOT                          
093800* (O1-LIST-PRICE-TEXT) - A STRAIGHT MOVE OF THE NUMERIC FIELD             
093900* INTO AN ALPHA ONE HAD BEEN PRINTING THE RAW UNEDITED DIGITS             
094000* WITH NO DECIMAL POINT.                                                  
094100     IF VALID-LIST-PRICE AND I-LIST-PRICE > ZERO                  FS-0284 
094200         MOVE SPACES TO O1-LIST-PRICE-TEXT                        FS-0284 
094300         MOVE I-LIST-PRICE TO O1-LIST-PRICE                       FS-0284 
094400     ELSE                                                                 
094500         MOVE 'NIET GEVONDEN' TO O1-LIST-PRICE-TEXT               FS-0284 
094600     END-IF.                                                              
094700                                                                          
094800     MOVE C-PUR-PRICE        TO O1-PUR-PRICE.                             
094900     MOVE C-DEPR-PCT         TO O1-DEPR-PCT.                              
095000     MOVE C-ROAD-TAX-PM      TO O1-ROAD-TAX-PM.                           
095100     MOVE C-MAINT-PM         TO O1-MAINT-PM.                              
095200     MOVE C-CONSUMPTION      TO O1-CONSUMPTION.                           
095300     MOVE C-CONSUMP-UNIT     TO O1-CONSUMP-UNIT.                          
095400                                                                          
095500* AT EOP FIRES WHEN THE LINE JUST WRITTEN CROSSES THE FOOTING             
095600* LINE SET IN THE PRTOUT LINAGE CLAUSE - THE HEADING PARAGRAPH            
095700* REPRINTS THE COMPANY/REPORT/COLUMN TITLES ON THE NEW PAGE               
095800* BEFORE THE NEXT DETAIL LINE GOES OUT, SO NO VEHICLE EVER                
095900* PRINTS UNDER A BLANK OR MISSING HEADING.                                
096000     WRITE PRTLINE FROM DETAIL-LINE-1                                     
096100         AFTER ADVANCING 2 LINES                                          
096200         AT EOP                                                           
096300             PERFORM 9900-HEADING.                                        
096400                                                                          
096500     MOVE C-FUEL-PM          TO O2-FUEL-PM.                               
096600     MOVE C-INT-PM           TO O2-INT-PM.                                
096700     MOVE C-INS-PM           TO O2-INS-PM.                                
096800     MOVE C-TOT-EXCL-FUEL    TO O2-TOT-EXCL.                              
096900     MOVE C-TOT-INCL-FUEL    TO O2-TOT-INCL.                              
097000     MOVE C-LEASE-PM         TO O2-LEASE-PM.                              
097100     MOVE C-LEASE-INCL-FUEL  TO O2-LEASE-INCL.                            
097200     MOVE C-DIFF-LEASE-BUY   TO O2-DIFF.                                  
097300                                                                          
097400     WRITE PRTLINE FROM DETAIL-LINE-2                                     
097500         AFTER ADVANCING 1 LINE                                           
097600         AT EOP                                                           
097700             PERFORM 9900-HEADING.                                        
097800                                                                          
097900     PERFORM 2710-WRITE-EXTRA-DETAIL.                             FS-0285 
098000                                                                          
098100                                                                          
098200*----------------------------------------------------------------         
098300* 2710-WRITE-EXTRA-DETAIL  (LMK 01/14/93 - FS-0151;                       
098400* JPK 11/02/98 - FS-0263; JPK 02/09/00 - FS-0285)                         
098500*                                                                         
098600* FS-0151 ADDED THIS SECOND BLOCK OF VEHICLE DATA (BUILD YEAR,            
098700* WEIGHT, COLOUR, APK DATE, CO2, PARTICULATE EMISSIONS) AS A              
098800* THIRD PRINT LINE PER VEHICLE.  FS-0285 REMOVED A RUN-TIME               
098900* UPSI SWITCH THAT HAD BEEN GATING THIS PARAGRAPH - NOTHING IN            
099000* THE JOB STREAM EVER SET THE SWITCH ON, SO THE BLOCK NEVER               
099100* PRINTED.  IT NOW RUNS FOR EVERY VEHICLE, PER THE ORIGINAL               
099200* FS-0151 REQUEST.                                                        
099300*----------------------------------------------------------------         
099400 2710-WRITE-EXTRA-DETAIL.                                                 
099500     IF I-BUILD-YEAR = SPACES                                             
099600         MOVE 'ONBEKEND' TO O3-BUILD-YEAR                                 
099700     ELSE                                                                 
099800         MOVE I-BUILD-YEAR TO O3-BUILD-YEAR                               
099900     END-IF.                                                              
100000                                                                          
100100* FS-0263 (JPK 11/02/98) - ZERO WEIGHT NOW PRINTS NIET GEVONDEN           
100200* RATHER THAN A MISLEADING ZERO, SINCE A REAL VEHICLE NEVER               
100300* WEIGHS ZERO KG - ZERO ON FILE MEANS THE FIGURE WAS NEVER                
100400* CAPTURED BY THE REGISTRATION LOOKUP.                                    
100500     IF I-WEIGHT-KG = ZERO                                                
100600         MOVE 'NIET GEVONDEN' TO O3-WEIGHT                                
100700     ELSE                                                                 
100800         MOVE I-WEIGHT-KG TO O3-WEIGHT                                    
100900     END-IF.                                                              
101000                                                                          
101100     IF I-COLOUR = SPACES                                                 
101200         MOVE 'ONBEKEND' TO O3-COLOUR                                     
101300     ELSE                                                                 
101400         MOVE I-COLOUR TO O3-COLOUR                                       
101500     END-IF.                                                              
101600                                                                          
101700     IF I-APK-DATE = SPACES                                               
101800         MOVE 'ONBEKEND' TO O3-APK-DATE                                   
101900     ELSE                                                                 
102000         MOVE I-APK-DATE TO O3-APK-DATE                                   
102100     END-IF.                                                              
102200                                                                          
102300* CO2 AND PARTICULATE EMISSION FIGURES HAVE NO SUBSTITUTE TEXT -          
102400* ZERO ON FILE PRINTS AS ZERO, SINCE A CLEAN-RUNNING ELECTRIC             
102500* VEHICLE LEGITIMATELY REPORTS ZERO ON BOTH.                              
102600     MOVE I-CO2 TO O3-CO2.                                                
102700     MOVE I-PARTICULATES TO O3-PARTICULATES.                              
102800                                                                          
102900     WRITE PRTLINE FROM DETAIL-LINE-3                                     
103000         AFTER ADVANCING 1 LINE                                           
103100         AT EOP                                                           
103200             PERFORM 9900-HEADING.                                        
103300                                                                          
103400                                                                          
103500*----------------------------------------------------------------         
103600* 3000-CLOSING / 3100-TRAILER / 3200-NO-RESULTS                           
103700* (DWF 04/06/94 - FS-0188; DWF 08/22/94 - FS-0196)                        
103800*                                                                         
103900* THE SOURCE REQUEST CALLS FOR NO GRAND TOTALS AND NO CONTROL             
104000* BREAKS, BUT FS-0188 ADDED A SIMPLE RECORD-COUNT TRAILER LINE            
104100* SO AN OPERATOR CAN TELL AT A GLANCE HOW MANY VEHICLES WERE              
104200* PROCESSED VERSUS SKIPPED WITHOUT COUNTING PRINT LINES BY HAND.          
104300* FS-0196 ADDED THE ALTERNATE NO-RESULTS MESSAGE FOR THE CASE             
104400* WHERE EVERY VEHICLE ON THE FILE WAS SKIPPED AND THE TRAILER             
104500* WOULD OTHERWISE HAVE PRINTED A MISLEADING ZERO/ZERO LINE WITH           
104600* NO DETAIL LINES ABOVE IT TO EXPLAIN WHY.                                
104700*----------------------------------------------------------------         
104800 3000-CLOSING.                                                            
104900     IF C-PROCESSED-CTR = ZERO                                            
105000         PERFORM 3200-NO-RESULTS                                          
105100     ELSE                                                                 
105200         PERFORM 3100-TRAILER                                             
105300     END-IF.                                                              
105400                                                                          
105500     CLOSE PARAMS-FILE.                                                   
105600     CLOSE VEHICLE-FILE.                                                  
105700     CLOSE PRTOUT.                                                        
105800                                                                          
105900                                                                          
106000 3100-TRAILER.                                                            
106100     MOVE C-PROCESSED-CTR TO O-PROCESSED-CTR.                             
106200     MOVE C-SKIPPED-CTR TO O-SKIPPED-CTR.                                 
106300                                                                          
106400     WRITE PRTLINE FROM TRAILER-LINE-1                                    
106500         AFTER ADVANCING 3 LINES.                                         
106600     WRITE PRTLINE FROM TRAILER-LINE-2                                    
106700         AFTER ADVANCING 2 LINES.                                         
106800                                                                          
106900                                                                          
107000* ONLY REACHED WHEN C-PROCESSED-CTR IS STILL ZERO AT CLOSE TIME -         
107100* EVERY VEHICLE ON THE FILE WAS SKIPPED (OR THE FILE WAS EMPTY).          
107200 3200-NO-RESULTS.                                                         
107300     WRITE PRTLINE FROM NO-RESULTS-LINE                                   
107400         AFTER ADVANCING 3 LINES.                                         
107500                                                                          
107600                                                                          
107700*----------------------------------------------------------------         
107800* 9000-READ-VEHICLE  (RTH 03/14/91 - ORIG; DWF 03/22/00 -                 
107900* FS-0289)                                                                
108000*                                                                         
108100* CALLED ONCE TO PRIME THE RUN IN 1000-INIT AND ONCE AT THE               
108200* BOTTOM OF EVERY PASS THROUGH 2000-MAINLINE.  FS-0289 ADDED THE          
108300* STANDALONE WS-RECS-READ-CTR TALLY ON THE NOT AT END LEG - THIS          
108400* IS A RAW COUNT OF RECORDS ACTUALLY READ OFF THE FILE, KEPT              
108500* SEPARATELY FROM THE PROCESSED/SKIPPED COUNTERS IN WS-COUNTERS           
108600* SO AN OPERATOR CAN CONFIRM THE READ COUNT AGAINST THE INPUT             
108700* FILE'S OWN RECORD COUNT IF A RUN IS EVER SUSPECTED OF HAVING            
108800* ABENDED PARTWAY THROUGH THE VEHICLE FILE.                               
108900*----------------------------------------------------------------         
109000 9000-READ-VEHICLE.                                                       
109100     READ VEHICLE-FILE                                                    
109200         AT END                                                           
109300             MOVE 'NO ' TO MORE-RECS-SW                                   
109400         NOT AT END                                                       
109500             ADD 1 TO WS-RECS-READ-CTR                            FS-0289 
109600     END-READ.                                                            
109700                                                                          
109800                                                                          
109900*----------------------------------------------------------------         
110000* 9900-HEADING  (RTH 03/14/91 - ORIG; JPK 04/14/98 - FS-0258)             
110100*                                                                         
110200* PRINTS THE COMPANY TITLE, DIVISION TITLE, REPORT TITLE AND              
110300* THREE-LINE COLUMN HEADING AT THE TOP OF EVERY PAGE.  CALLED             
110400* ONCE FROM 1000-INIT TO OPEN PAGE 1, AND AGAIN BY THE AT EOP             
110500* PHRASE ON EACH DETAIL WRITE WHENEVER THE LINAGE FOOTING LINE            
110600* IS CROSSED.  C-PCTR IS A RUNNING PAGE COUNTER PRINTED IN THE            
110700* REPORT TITLE LINE SO OPERATORS CAN CONFIRM NO PAGES WERE LOST           
110800* AT THE PRINTER.                                                         
110900*----------------------------------------------------------------         
111000 9900-HEADING.                                                            
111100     ADD 1 TO C-PCTR.                                                     
111200     MOVE C-PCTR TO O-PCTR.                                               
111300                                                                          
111400     WRITE PRTLINE FROM COMPANY-TITLE                                     
111500         AFTER ADVANCING PAGE.                                            
111600     WRITE PRTLINE FROM DIVISION-TITLE                                    
111700         AFTER ADVANCING 1 LINE.                                          
111800     WRITE PRTLINE FROM REPORT-TITLE                                      
111900         AFTER ADVANCING 1 LINE.                                          
112000     WRITE PRTLINE FROM DETAIL-TITLE                                      
112100         AFTER ADVANCING 2 LINES.                                         
112200     WRITE PRTLINE FROM DETAIL-TITLE-2                                    
112300         AFTER ADVANCING 1 LINE.                                          
112400     WRITE PRTLINE FROM DETAIL-TITLE-3                                    
112500         AFTER ADVANCING 1 LINE.                                          
